000100****************************************************************          
000200* LICENSED MATERIALS - PROPERTY OF CONTOSO FINANCIAL SYSTEMS              
000300* ALL RIGHTS RESERVED                                                     
000400****************************************************************          
000500* PROGRAM:   CSOFPR01                                                     
000600* SYSTEM:    E5 SECURITY OFFERS - SALES SUPPORT BATCH                     
000700*                                                                         
000800* THIS PROGRAM WAS ORIGINALLY A ONE-OFF EXTRACT WRITTEN FOR THE           
000900* MAINFRAME SALES SUPPORT GROUP TO COUNT LICENSING CASES BY               
001000* SALES REGION.  IT HAS SINCE BEEN CARRIED FORWARD AND REWRITTEN          
001100* SEVERAL TIMES AS THE SALES SUPPORT GROUP'S REPORTING NEEDS              
001200* CHANGED.  SEE THE CHANGE LOG BELOW FOR THE FULL HISTORY.                
001300*                                                                         
001400* CURRENT FUNCTION - READS THE CLIENT PROPENSITY EXTRACT                  
001500* (CLIENT-FILE) ONE RECORD AT A TIME, RUNS EACH CLIENT THROUGH            
001600* THE SECURITY OFFERS RULE BOOK SUPPLIED BY THE GTM TEAM (RULES           
001700* R1-R7, R9 AND R10 - THERE IS NO R8 IN THE RULE BOOK), WRITES            
001800* ONE RECOMMENDATION-FILE RECORD PER RULE THAT FIRES, AND PRINTS          
001900* A COLUMNAR REPORT WITH A CONTROL BREAK ON CLIENT AND END-OF-            
002000* RUN TOTALS.                                                             
002100*                                                                         
002200* FILES:                  I/O:              DDNAME:                       
002300* CLIENT-FILE              INPUT             CLIFILE                      
002400* RECOMMENDATION-FILE       OUTPUT            RECFILE                     
002500* REPORT-FILE               OUTPUT            RPTFILE                     
002600****************************************************************          
002700*                       CHANGE LOG                                        
002800* ---------- ---- ------------------------------------------------        
002900* 01/12/87   RSM  INITIAL VERSION.  READS THE CLIENT EXTRACT AND          
003000*                 PRINTS LICENSING CASE COUNTS BY SALES REGION.           
003100*                 REQ# SLS-0041.                                  SLS-0041
003200* 06/03/88   RSM  ADDED FILE STATUS CHECKS ON THE OPEN OF EACH            
003300*                 FILE, PER OPERATIONS STANDARDS MEMO 88-14.      OPS8814 
003400* 02/22/90   HBG  REGION TABLE EXPANDED FROM 12 TO 20 ENTRIES TO          
003500*                 COVER THE NEW EMEA SALES REGIONS.                       
003600* 11/09/93   HBG  ADDED THE END-OF-RUN CASE COUNT TOTALS BLOCK TO         
003700*                 THE REPORT.  REQ# SLS-0388.                     SLS-0388
003800* 04/17/96   DPK  CONVERTED REGION-COUNT FIELDS TO COMP-3 TO              
003900*                 MATCH THE REST OF THE SALES SUPPORT SUITE.              
004000* 09/14/98   DPK  Y2K REMEDIATION - EXPANDED THE TWO-DIGIT YEAR           
004100*                 FIELD ON THE REPORT HEADING TO FOUR DIGITS.             
004200*                 REQ# Y2K-0223.                                  Y2K-0223
004300* 01/06/99   DPK  Y2K FOLLOW-UP - CENTURY WINDOW ADDED TO THE             
004400*                 DATE-OF-RUN EDIT SO THE HEADING SORTS RIGHT IN          
004500*                 THE ARCHIVE.  REQ# Y2K-0223.                    Y2K-0223
004600* 05/30/03   NRC  DROPPED THE OLD REGION-COUNT LOGIC IN FAVOR OF          
004700*                 A SIMPLE CASES-READ / CASES-CLOSED COUNT WHEN           
004800*                 SALES SUPPORT REORGANIZED AWAY FROM REGIONS.            
004900* 08/11/07   NRC  MOVED THE PROGRAM FROM CARDS TO THE OVERNIGHT           
005000*                 CLIENT EXTRACT JOB STREAM.  REQ# SLS-0710.      SLS-0710
005100* 03/02/21   LTV  FULL REWRITE FOR THE E5 SECURITY OFFERS GTM             
005200*                 INITIATIVE.  REPLACED THE OLD CASE-COUNT LOGIC          
005300*                 WITH THE R1-R6 EXCLUSIVE PROPENSITY RULE GROUP          
005400*                 SUPPLIED BY THE SECURITY GTM TEAM AND ADDED THE         
005500*                 RECOMMENDATION-FILE OUTPUT.  REQ# SEC-1187.     SEC-1187
005600* 11/18/21   LTV  ADDED THE R7 REGULATED-INDUSTRY, R9 INCIDENT            
005700*                 AND R10 MULTICLOUD ADD-ON RULES.  REQ# SEC-1204.SEC-1204
005800* 07/06/22   MQO  CORRECTED RULE R6 SO IT FIRES ONLY WHEN DEFENDER        
005900*                 IS NOT ACTIVE, MATCHING THE RULE BOOK'S FIRST-          
006000*                 MATCH-WINS ORDERING (R2 TAKES PRECEDENCE WHEN           
006100*                 DEFENDER IS ACTIVE).  REQ# SEC-1298.            SEC-1298
006200* 02/14/23   MQO  ADDED THE PER-CLIENT NO-RECOMMENDATION LINE AND         
006300*                 COUNTER PER GTM REPORTING REQUEST.                      
006400*                 REQ# SEC-1340.                                  SEC-1340
006500* 09/19/24   RFT  ADDED UPSI-0 CLIENT-KEY TRACE SWITCH FOR THE            
006600*                 EXTRACT MISMATCH INVESTIGATION.  REQ# SEC-1390. SEC-1390
006700*                 NOTE - THE R9 OFFER NAME SUPPLIED BY GTM RUNS TO        
006800*                 71 BYTES AND WILL TRUNCATE IN THE 60-BYTE               
006900*                 OFFER-NAME FIELD ON BOTH THE REPORT AND THE             
007000*                 RECOMMENDATION-FILE.  GTM IS AWARE; A FIELD-            
007100*                 WIDENING CHANGE IS TRACKED UNDER SEC-1401.              
007200****************************************************************          
007300 IDENTIFICATION DIVISION.                                                 
007400 PROGRAM-ID.     CSOFPR01.                                                
007500 AUTHOR.         L T VOSS.                                                
007600 INSTALLATION.   CONTOSO FINANCIAL SYSTEMS - SALES SUPPORT.               
007700 DATE-WRITTEN.   01/12/87.                                                
007800 DATE-COMPILED.                                                           
007900 SECURITY.       COMPANY CONFIDENTIAL.                                    
008000*                                                                         
008100 ENVIRONMENT DIVISION.                                                    
008200 CONFIGURATION SECTION.                                                   
008300 SOURCE-COMPUTER.  IBM-390.                                               
008400 OBJECT-COMPUTER.  IBM-390.                                               
008500 SPECIAL-NAMES.                                                           
008600     C01 IS TOP-OF-FORM                                                   
008700     CLASS FLAG-CHARACTERS IS "Y" "N"                                     
008800     UPSI-0 ON  STATUS IS TRACE-SWITCH-ON                                 
008900            OFF STATUS IS TRACE-SWITCH-OFF.                               
009000*                                                                         
009100 INPUT-OUTPUT SECTION.                                                    
009200 FILE-CONTROL.                                                            
009300     SELECT CLIENT-FILE                                                   
009400            ASSIGN TO CLIFILE                                             
009500            ORGANIZATION IS LINE SEQUENTIAL                               
009600            FILE STATUS  IS WS-CLIENT-FS.                                 
009700*                                                                         
009800     SELECT RECOMMENDATION-FILE                                           
009900            ASSIGN TO RECFILE                                             
010000            ORGANIZATION IS LINE SEQUENTIAL                               
010100            FILE STATUS  IS WS-RECOMMEND-FS.                              
010200*                                                                         
010300     SELECT REPORT-FILE                                                   
010400            ASSIGN TO RPTFILE                                             
010500            ORGANIZATION IS LINE SEQUENTIAL                               
010600            FILE STATUS  IS WS-REPORT-FS.                                 
010700*                                                                         
010800 DATA DIVISION.                                                           
010900 FILE SECTION.                                                            
011000*----------------------------------------------------------------         
011100*    CLIENT-FILE - ONE PROPENSITY/POSTURE RECORD PER CLIENT.              
011200*    LRECL = 62.  NO FILLER RESERVE IN THIS RECORD - THE EXTRACT          
011300*    LAYOUT AGREED WITH THE GTM TEAM CARRIES NO SPARE BYTES;              
011400*    EVERY POSITION IS SPOKEN FOR.                                        
011500*----------------------------------------------------------------         
011600 FD  CLIENT-FILE.                                                         
011700 01  CLI-RECORD-IN.                                                       
011800     05  CLI-NAME                    PIC X(30).                           
011900     05  CLI-E5-PROPENSITY           PIC 9(03).                           
012000     05  CLI-IDENTITY-MATURITY       PIC X(10).                           
012100         88  CLI-IDENT-STRONG        VALUES 'GOOD      '                  
012200                                             'STRONG    '.                
012300         88  CLI-IDENT-WEAK          VALUES 'WEAK      '                  
012400                                             'NONE      '                 
012500                                             'POOR      '.                
012600     05  CLI-DEFENDER-ACTIVE         PIC X(01).                           
012700         88  CLI-DEFENDER-IS-ACTIVE  VALUE 'Y'.                           
012800     05  CLI-SENTINEL-ACTIVE         PIC X(01).                           
012900         88  CLI-SENTINEL-IS-ACTIVE  VALUE 'Y'.                           
013000     05  CLI-INDUSTRY                PIC X(15).                           
013100         88  CLI-INDUSTRY-REGULATED  VALUES 'FINANCE        '             
013200                                             'HEALTHCARE     '            
013300                                             'ENERGY         '.           
013400     05  CLI-RECENT-INCIDENT         PIC X(01).                           
013500         88  CLI-RECENT-INCID-YES    VALUE 'Y'.                           
013600     05  CLI-MULTICLOUD              PIC X(01).                           
013700         88  CLI-MULTICLOUD-YES      VALUE 'Y'.                           
013800*                                                                         
013900*    ALTERNATE VIEW OF THE CLIENT RECORD USED ONLY BY THE UPSI-0          
014000*    CLIENT-KEY TRACE (SEE 316-TRACE-CLIENT-KEY).  THIS IS THE            
014100*    SAME 62 BYTES AS CLI-RECORD-IN, NOT A SEPARATE RECORD.               
014200 01  CLI-RECORD-ALT REDEFINES CLI-RECORD-IN.                              
014300     05  CLI-ALT-ID-PORTION          PIC X(43).                           
014400     05  FILLER                      PIC X(19).                           
014500*                                                                         
014600*----------------------------------------------------------------         
014700*    RECOMMENDATION-FILE - ZERO OR MORE RECORDS PER CLIENT, ONE           
014800*    PER RULE THAT FIRED.  LRECL = 375.  SAME NO-SPARE-BYTES NOTE         
014900*    AS CLIENT-FILE APPLIES HERE.                                         
015000*----------------------------------------------------------------         
015100 FD  RECOMMENDATION-FILE.                                                 
015200 01  REC-RECORD-OUT.                                                      
015300     05  REC-CLIENT-NAME             PIC X(30).                           
015400     05  REC-RULE-ID                 PIC X(03).                           
015500     05  REC-OFFER-NAME              PIC X(60).                           
015600     05  REC-TIMELINE                PIC X(12).                           
015700     05  REC-RATIONALE               PIC X(150).                          
015800     05  REC-NEXT-STEP-1             PIC X(40).                           
015900     05  REC-NEXT-STEP-2             PIC X(40).                           
016000     05  REC-NEXT-STEP-3             PIC X(40).                           
016100*                                                                         
016200*    KEY-PORTION VIEW USED ONLY BY THE 360- WRITE TRACE WHEN              
016300*    UPSI-0 IS ON.                                                        
016400 01  REC-RECORD-VIEW REDEFINES REC-RECORD-OUT.                            
016500     05  REC-KEY-PORTION             PIC X(33).                           
016600     05  FILLER                      PIC X(342).                          
016700*                                                                         
016800 FD  REPORT-FILE.                                                         
016900 01  RPT-PRINT-LINE                  PIC X(132).                          
017000*                                                                         
017100 WORKING-STORAGE SECTION.                                                 
017200*----------------------------------------------------------------         
017300*    FILE STATUS / SWITCHES                                               
017400*----------------------------------------------------------------         
017500 01  WS-FILE-STATUS-CODES.                                                
017600     05  WS-CLIENT-FS                PIC X(02) VALUE SPACES.              
017700         88  WS-CLIENT-FS-OK         VALUE '00'.                          
017800     05  WS-RECOMMEND-FS             PIC X(02) VALUE SPACES.              
017900         88  WS-RECOMMEND-FS-OK      VALUE '00'.                          
018000     05  WS-REPORT-FS                PIC X(02) VALUE SPACES.              
018100         88  WS-REPORT-FS-OK         VALUE '00'.                          
018200     05  FILLER                      PIC X(20) VALUE SPACES.              
018300*                                                                         
018400 01  WS-SWITCHES.                                                         
018500     05  CLI-EOF-SW                  PIC X(01) VALUE 'N'.                 
018600         88  CLI-EOF                 VALUE 'Y'.                           
018700     05  FILLER                      PIC X(30) VALUE SPACES.              
018800*                                                                         
018900 77  WS-PAGE-NUMBER                  PIC 9(03) COMP VALUE ZERO.           
019000 77  WS-LINE-COUNT                   PIC 9(03) COMP VALUE ZERO.           
019100 77  WS-TRACE-MSG                    PIC X(40) VALUE SPACES.              
019200*                                                                         
019300*----------------------------------------------------------------         
019400*    RUN-DATE WORK AREA - REPORT HEADING ONLY                             
019500*----------------------------------------------------------------         
019600 01  WS-TODAY-DATE-N                 PIC 9(06) VALUE ZEROS.               
019700 01  WS-TODAY-DATE REDEFINES WS-TODAY-DATE-N.                             
019800     05  WS-TODAY-YY                 PIC 99.                              
019900     05  WS-TODAY-MM                 PIC 99.                              
020000     05  WS-TODAY-DD                 PIC 99.                              
020100     05  FILLER                      PIC X(88) VALUE SPACES.              
020200*                                                                         
020300*----------------------------------------------------------------         
020400*    UPPER-CASE CONVERSION TABLE - IDENTITY-MATURITY AND                  
020500*    INDUSTRY ARE CASE-INSENSITIVE ON THE EXTRACT.                        
020600*----------------------------------------------------------------         
020700 01  WS-CASE-CONVERSION-TABLE.                                            
020800     05  WS-LOWER-ALPHA   PIC X(26) VALUE                                 
020900         'abcdefghijklmnopqrstuvwxyz'.                                    
021000     05  WS-UPPER-ALPHA   PIC X(26) VALUE                                 
021100         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                                    
021200     05  FILLER           PIC X(10) VALUE SPACES.                         
021300*                                                                         
021400*----------------------------------------------------------------         
021500*    RUN TOTALS AND PER-RULE FIRE COUNTS                                  
021600*----------------------------------------------------------------         
021700 01  WS-GRAND-TOTALS.                                                     
021800     05  WS-CLIENTS-READ             PIC S9(05) COMP-3 VALUE ZERO.        
021900     05  WS-CLIENTS-NO-REC           PIC S9(05) COMP-3 VALUE ZERO.        
022000     05  WS-RECS-WRITTEN             PIC S9(05) COMP-3 VALUE ZERO.        
022100     05  FILLER                      PIC X(10) VALUE SPACES.              
022200*                                                                         
022300 01  WS-RULE-FIRE-COUNTS.                                                 
022400     05  WS-RULE-CT-R1                PIC 9(05) COMP VALUE ZERO.          
022500     05  WS-RULE-CT-R2                PIC 9(05) COMP VALUE ZERO.          
022600     05  WS-RULE-CT-R3                PIC 9(05) COMP VALUE ZERO.          
022700     05  WS-RULE-CT-R4                PIC 9(05) COMP VALUE ZERO.          
022800     05  WS-RULE-CT-R5                PIC 9(05) COMP VALUE ZERO.          
022900     05  WS-RULE-CT-R6                PIC 9(05) COMP VALUE ZERO.          
023000     05  WS-RULE-CT-R7                PIC 9(05) COMP VALUE ZERO.          
023100     05  WS-RULE-CT-R9                PIC 9(05) COMP VALUE ZERO.          
023200     05  WS-RULE-CT-R10               PIC 9(05) COMP VALUE ZERO.          
023300     05  FILLER                       PIC X(10) VALUE SPACES.             
023400*                                                                         
023500 01  WS-CLIENT-COUNTERS.                                                  
023600     05  WS-CLIENT-REC-CT             PIC 9(01) COMP VALUE ZERO.          
023700     05  FILLER                       PIC X(10) VALUE SPACES.             
023800*                                                                         
023900*----------------------------------------------------------------         
024000*    CURRENT-RULE WORK AREA - FILLED BY THE 32X-/33X- FIRE                
024100*    PARAGRAPHS, CONSUMED BY 360-WRITE-REC-RECORD AND                     
024200*    370-PRINT-DETAIL-LINE.                                               
024300*----------------------------------------------------------------         
024400 01  WS-CURRENT-RULE-DATA.                                                
024500     05  WS-CUR-RULE-ID               PIC X(03).                          
024600     05  WS-CUR-OFFER-NAME            PIC X(60).                          
024700     05  WS-CUR-TIMELINE              PIC X(12).                          
024800     05  WS-CUR-RATIONALE             PIC X(150).                         
024900     05  WS-CUR-NEXT-STEP-1           PIC X(40).                          
025000     05  WS-CUR-NEXT-STEP-2           PIC X(40).                          
025100     05  WS-CUR-NEXT-STEP-3           PIC X(40).                          
025200     05  FILLER                       PIC X(10) VALUE SPACES.             
025300*                                                                         
025400*----------------------------------------------------------------         
025500*    RULE BOOK TEXT - ONE GROUP PER RULE, SUPPLIED BY THE                 
025600*    SECURITY GTM TEAM.  KEPT HERE RATHER THAN IN THE 32X-/33X-           
025700*    PARAGRAPHS SO GTM CAN HAND US A REPLACEMENT PAGE WITHOUT             
025800*    TOUCHING THE PROCEDURE DIVISION LOGIC.                               
025900*----------------------------------------------------------------         
026000 01  WS-RULE-R1-TEXT.                                                     
026100     05  WS-R1-OFFER-NAME  PIC X(60) VALUE                                
026200         'RED SENTINEL - PREMIUM'.                                        
026300     05  WS-R1-TIMELINE    PIC X(12) VALUE '4-6 WEEKS'.                   
026400     05  WS-R1-RATIONALE   PIC X(150) VALUE                               
026500         'High E5 readiness with Sentinel already deployed. Premiu        
026600-        'm upgrade enables advanced analytics, Defender XDR integ        
026700-        'ration, and automation playbooks.'.                             
026800     05  WS-R1-NEXT-STEP-1 PIC X(40) VALUE                                
026900         'Run Sentinel health check'.                                     
027000     05  WS-R1-NEXT-STEP-2 PIC X(40) VALUE                                
027100         'Integrate Defender XDR'.                                        
027200     05  WS-R1-NEXT-STEP-3 PIC X(40) VALUE                                
027300         'Schedule pilot kickoff'.                                        
027400     05  FILLER            PIC X(05) VALUE SPACES.                        
027500*                                                                         
027600 01  WS-RULE-R2-TEXT.                                                     
027700     05  WS-R2-OFFER-NAME  PIC X(60) VALUE                                
027800         'RED SENTINEL - STANDARD + DEFENDER XDR INTEGRATION'.            
027900     05  WS-R2-TIMELINE    PIC X(12) VALUE '4 WEEKS'.                     
028000     05  WS-R2-RATIONALE   PIC X(150) VALUE                               
028100         'Strong E5 foundation with Defender in place. Deploy Sent        
028200-        'inel Standard to consolidate SOC operations and accelera        
028300-        'te detection.'.                                                 
028400     05  WS-R2-NEXT-STEP-1 PIC X(40) VALUE                                
028500         'Map Defender connectors'.                                       
028600     05  WS-R2-NEXT-STEP-2 PIC X(40) VALUE                                
028700         'Deploy baseline analytics rules'.                               
028800     05  WS-R2-NEXT-STEP-3 PIC X(40) VALUE SPACES.                        
028900     05  FILLER            PIC X(05) VALUE SPACES.                        
029000*                                                                         
029100 01  WS-RULE-R3-TEXT.                                                     
029200     05  WS-R3-OFFER-NAME  PIC X(60) VALUE                                
029300         'RED SENTINEL - STANDARD'.                                       
029400     05  WS-R3-TIMELINE    PIC X(12) VALUE '4-5 WEEKS'.                   
029500     05  WS-R3-RATIONALE   PIC X(150) VALUE                               
029600         'Moderate E5 readiness and strong identity posture. Senti        
029700-        'nel Standard provides centralized visibility and faster         
029800-        'detection.'.                                                    
029900     05  WS-R3-NEXT-STEP-1 PIC X(40) VALUE                                
030000         'Connect AAD & M365 data'.                                       
030100     05  WS-R3-NEXT-STEP-2 PIC X(40) VALUE                                
030200         'Deploy essential workbooks'.                                    
030300     05  WS-R3-NEXT-STEP-3 PIC X(40) VALUE SPACES.                        
030400     05  FILLER            PIC X(05) VALUE SPACES.                        
030500*                                                                         
030600 01  WS-RULE-R4-TEXT.                                                     
030700     05  WS-R4-OFFER-NAME  PIC X(60) VALUE                                
030800         'ENTRA SECURITY HARDENING + IAM DIAGNOSTICS'.                    
030900     05  WS-R4-TIMELINE    PIC X(12) VALUE '2-3 WEEKS'.                   
031000     05  WS-R4-RATIONALE   PIC X(150) VALUE                               
031100         'Identity weaknesses detected. Start with Entra hardening        
031200-        ' and IAM diagnostics before broader deployment.'.               
031300     05  WS-R4-NEXT-STEP-1 PIC X(40) VALUE 'Assess MFA/CA gaps'.          
031400     05  WS-R4-NEXT-STEP-2 PIC X(40) VALUE                                
031500         'Prepare Entra rollout plan'.                                    
031600     05  WS-R4-NEXT-STEP-3 PIC X(40) VALUE SPACES.                        
031700     05  FILLER            PIC X(05) VALUE SPACES.                        
031800*                                                                         
031900 01  WS-RULE-R5-TEXT.                                                     
032000     05  WS-R5-OFFER-NAME  PIC X(60) VALUE                                
032100         'IAM DIAGNOSTICS ASSESSMENT'.                                    
032200     05  WS-R5-TIMELINE    PIC X(12) VALUE '2 WEEKS'.                     
032300     05  WS-R5-RATIONALE   PIC X(150) VALUE                               
032400         'Low E5 adoption and limited security signals. Assessment        
032500-        ' builds the business case for E5 upgrade.'.                     
032600     05  WS-R5-NEXT-STEP-1 PIC X(40) VALUE 'Collect tenant data'.         
032700     05  WS-R5-NEXT-STEP-2 PIC X(40) VALUE 'Create risk heatmap'.         
032800     05  WS-R5-NEXT-STEP-3 PIC X(40) VALUE SPACES.                        
032900     05  FILLER            PIC X(05) VALUE SPACES.                        
033000*                                                                         
033100 01  WS-RULE-R6-TEXT.                                                     
033200     05  WS-R6-OFFER-NAME  PIC X(60) VALUE                                
033300         'RED SENTINEL - PREMIUM + SECURITY COPILOT INTEGRATION'.         
033400     05  WS-R6-TIMELINE    PIC X(12) VALUE '4-6 WEEKS'.                   
033500     05  WS-R6-RATIONALE   PIC X(150) VALUE                               
033600         'Strong E5 foundation; adding Sentinel + Copilot delivers        
033700-        ' unified detection and AI-assisted investigation.'.             
033800     05  WS-R6-NEXT-STEP-1 PIC X(40) VALUE 'Deploy Sentinel'.             
033900     05  WS-R6-NEXT-STEP-2 PIC X(40) VALUE 'Integrate Copilot'.           
034000     05  WS-R6-NEXT-STEP-3 PIC X(40) VALUE SPACES.                        
034100     05  FILLER            PIC X(05) VALUE SPACES.                        
034200*                                                                         
034300 01  WS-RULE-R7-TEXT.                                                     
034400     05  WS-R7-OFFER-NAME  PIC X(60) VALUE                                
034500         'RED SENTINEL - PREMIUM + COMPLIANCE PACK'.                      
034600     05  WS-R7-TIMELINE    PIC X(12) VALUE '6 WEEKS'.                     
034700     05  WS-R7-RATIONALE   PIC X(150) VALUE                               
034800         'Regulated industry identified. Add compliance workbooks         
034900-        ' and audit dashboards for reporting.'.                          
035000     05  WS-R7-NEXT-STEP-1 PIC X(40) VALUE                                
035100         'Configure compliance analytics'.                                
035200     05  WS-R7-NEXT-STEP-2 PIC X(40) VALUE                                
035300         'Deliver executive compliance reports'.                          
035400     05  WS-R7-NEXT-STEP-3 PIC X(40) VALUE SPACES.                        
035500     05  FILLER            PIC X(05) VALUE SPACES.                        
035600*                                                                         
035700*    R9 OFFER NAME IS 71 BYTES IN THE GTM RULE BOOK - 11 BYTES            
035800*    LONGER THAN THE 60-BYTE OFFER-NAME FIELD.  HELD HERE AT              
035900*    FULL LENGTH AND ALLOWED TO TRUNCATE ON THE MOVE INTO                 
036000*    WS-CUR-OFFER-NAME, AS IT DOES TODAY ON BOTH OUTPUTS.  SEE            
036100*    THE CHANGE LOG, 09/19/24, SEC-1401.                                  
036200 01  WS-RULE-R9-TEXT.                                                     
036300     05  WS-R9-OFFER-NAME  PIC X(71) VALUE                                
036400         'INCIDENT RESPONSE READINESS WORKSHOP + RAPID SENTINEL DE        
036500-        'PLOYMENT (LITE)'.                                               
036600     05  WS-R9-TIMELINE    PIC X(12) VALUE '3-4 WEEKS'.                   
036700     05  WS-R9-RATIONALE   PIC X(150) VALUE                               
036800         'Recent incident detected. Rapid deployment improves cont        
036900-        'ainment and visibility.'.                                       
037000     05  WS-R9-NEXT-STEP-1 PIC X(40) VALUE 'Deploy Sentinel Lite'.        
037100     05  WS-R9-NEXT-STEP-2 PIC X(40) VALUE                                
037200         'Enable core log ingestion'.                                     
037300     05  WS-R9-NEXT-STEP-3 PIC X(40) VALUE SPACES.                        
037400     05  FILLER            PIC X(05) VALUE SPACES.                        
037500*                                                                         
037600 01  WS-RULE-R10-TEXT.                                                    
037700     05  WS-R10-OFFER-NAME PIC X(60) VALUE                                
037800         'RED SENTINEL - PREMIUM (MULTI-CLOUD)'.                          
037900     05  WS-R10-TIMELINE   PIC X(12) VALUE '6 WEEKS'.                     
038000     05  WS-R10-RATIONALE  PIC X(150) VALUE                               
038100         'Multi-cloud detected. Sentinel Premium enables cross-clo        
038200-        'ud visibility and threat correlation.'.                         
038300     05  WS-R10-NEXT-STEP-1 PIC X(40) VALUE                               
038400         'Configure AWS/GCP connectors'.                                  
038500     05  WS-R10-NEXT-STEP-2 PIC X(40) VALUE                               
038600         'Deploy hybrid dashboards'.                                      
038700     05  WS-R10-NEXT-STEP-3 PIC X(40) VALUE SPACES.                       
038800     05  FILLER             PIC X(05) VALUE SPACES.                       
038900*                                                                         
039000*----------------------------------------------------------------         
039100*    REPORT PRINT LINES                                                   
039200*----------------------------------------------------------------         
039300 01  WS-RPT-HEADING-1.                                                    
039400     05  FILLER                       PIC X(40) VALUE SPACES.             
039500     05  FILLER                       PIC X(46) VALUE                     
039600         'CLIENT SECURITY OFFER RECOMMENDATION REPORT'.                   
039700     05  FILLER                       PIC X(46) VALUE SPACES.             
039800*                                                                         
039900 01  WS-RPT-HEADING-1B.                                                   
040000     05  FILLER                       PIC X(05) VALUE SPACES.             
040100     05  FILLER                       PIC X(10) VALUE                     
040200         'RUN DATE: '.                                                    
040300     05  RPT-HDR-MM                   PIC 99.                             
040400     05  FILLER                       PIC X(01) VALUE '/'.                
040500     05  RPT-HDR-DD                   PIC 99.                             
040600     05  FILLER                       PIC X(01) VALUE '/'.                
040700     05  RPT-HDR-YY                   PIC 99.                             
040800     05  FILLER                       PIC X(107) VALUE SPACES.            
040900*                                                                         
041000 01  WS-RPT-HEADING-2.                                                    
041100     05  FILLER                       PIC X(01) VALUE SPACES.             
041200     05  FILLER                       PIC X(30) VALUE                     
041300         'CLIENT NAME'.                                                   
041400     05  FILLER                       PIC X(05) VALUE 'PROP '.            
041500     05  FILLER                       PIC X(13) VALUE 'MATURITY'.         
041600     05  FILLER                       PIC X(18) VALUE 'INDUSTRY'.         
041700     05  FILLER                       PIC X(04) VALUE 'DEF '.             
041800     05  FILLER                       PIC X(04) VALUE 'SNT '.             
041900     05  FILLER                       PIC X(04) VALUE 'INC '.             
042000     05  FILLER                       PIC X(04) VALUE 'MC  '.             
042100     05  FILLER                       PIC X(03) VALUE 'RUL'.              
042200     05  FILLER                       PIC X(01) VALUE SPACES.             
042300     05  FILLER                       PIC X(45) VALUE                     
042400         'OFFER / TIMELINE'.                                              
042500*                                                                         
042600 01  WS-RPT-CLIENT-HDR.                                                   
042700     05  FILLER                       PIC X(01) VALUE SPACES.             
042800     05  RPT-CLI-NAME                 PIC X(30).                          
042900     05  FILLER                       PIC X(02) VALUE SPACES.             
043000     05  RPT-CLI-PROP                 PIC ZZ9.                            
043100     05  FILLER                       PIC X(03) VALUE SPACES.             
043200     05  RPT-CLI-MATURITY             PIC X(10).                          
043300     05  FILLER                       PIC X(03) VALUE SPACES.             
043400     05  RPT-CLI-INDUSTRY             PIC X(15).                          
043500     05  FILLER                       PIC X(03) VALUE SPACES.             
043600     05  RPT-CLI-DEF                  PIC X(01).                          
043700     05  FILLER                       PIC X(03) VALUE SPACES.             
043800     05  RPT-CLI-SNT                  PIC X(01).                          
043900     05  FILLER                       PIC X(03) VALUE SPACES.             
044000     05  RPT-CLI-INC                  PIC X(01).                          
044100     05  FILLER                       PIC X(03) VALUE SPACES.             
044200     05  RPT-CLI-MC                   PIC X(01).                          
044300     05  FILLER                       PIC X(49) VALUE SPACES.             
044400*                                                                         
044500 01  WS-RPT-DETAIL-LINE.                                                  
044600     05  FILLER                       PIC X(05) VALUE SPACES.             
044700     05  RPT-DET-RULE-ID              PIC X(03).                          
044800     05  FILLER                       PIC X(02) VALUE SPACES.             
044900     05  RPT-DET-OFFER                PIC X(60).                          
045000     05  FILLER                       PIC X(02) VALUE SPACES.             
045100     05  RPT-DET-TIMELINE             PIC X(12).                          
045200     05  FILLER                       PIC X(48) VALUE SPACES.             
045300*                                                                         
045400 01  WS-RPT-NO-REC-LINE.                                                  
045500     05  FILLER                       PIC X(05) VALUE SPACES.             
045600     05  FILLER                       PIC X(23) VALUE                     
045700         '** NO RECOMMENDATION **'.                                       
045800     05  FILLER                       PIC X(104) VALUE SPACES.            
045900*                                                                         
046000 01  WS-RPT-TOT-SUMMARY-LINE.                                             
046100     05  FILLER                       PIC X(05) VALUE SPACES.             
046200     05  RPT-TOT-SUM-LABEL            PIC X(35).                          
046300     05  FILLER                       PIC X(02) VALUE SPACES.             
046400     05  RPT-TOT-SUM-CT               PIC ZZ,ZZ9.                         
046500     05  FILLER                       PIC X(84) VALUE SPACES.             
046600*                                                                         
046700 01  WS-RPT-RULE-TOTAL-LINE.                                              
046800     05  FILLER                       PIC X(05) VALUE SPACES.             
046900     05  RPT-TOT-RULE-LABEL           PIC X(10).                          
047000     05  FILLER                       PIC X(04) VALUE SPACES.             
047100     05  RPT-TOT-RULE-CT              PIC ZZ,ZZ9.                         
047200     05  FILLER                       PIC X(107) VALUE SPACES.            
047300*                                                                         
047400 PROCEDURE DIVISION.                                                      
047500*----------------------------------------------------------------         
047600 000-MAIN-LINE.                                                           
047700     PERFORM 100-INITIALIZE THRU 100-EXIT.                                
047800     PERFORM 200-READ-CLIENT-REC THRU 200-EXIT.                           
047900     PERFORM 300-PROCESS-ONE-CLIENT THRU 300-EXIT                         
048000         UNTIL CLI-EOF.                                                   
048100     PERFORM 800-PRINT-TOTALS THRU 800-EXIT.                              
048200     PERFORM 900-TERMINATE THRU 900-EXIT.                                 
048300     GOBACK.                                                              
048400*----------------------------------------------------------------         
048500 100-INITIALIZE.                                                          
048600     ACCEPT WS-TODAY-DATE-N FROM DATE.                                    
048700     PERFORM 110-OPEN-INPUT-FILES THRU 110-EXIT.                          
048800     PERFORM 120-OPEN-OUTPUT-FILES THRU 120-EXIT.                         
048900     PERFORM 130-PRINT-PAGE-HEADING THRU 130-EXIT.                        
049000 100-EXIT.                                                                
049100     EXIT.                                                                
049200*----------------------------------------------------------------         
049300 110-OPEN-INPUT-FILES.                                                    
049400     OPEN INPUT CLIENT-FILE.                                              
049500     IF NOT WS-CLIENT-FS-OK                                               
049600         DISPLAY 'CSOFPR01 - ERROR OPENING CLIENT-FILE, STATUS = '        
049700             WS-CLIENT-FS                                                 
049800         MOVE 16 TO RETURN-CODE                                           
049900         MOVE 'Y' TO CLI-EOF-SW                                           
050000     END-IF.                                                              
050100 110-EXIT.                                                                
050200     EXIT.                                                                
050300*----------------------------------------------------------------         
050400 120-OPEN-OUTPUT-FILES.                                                   
050500     OPEN OUTPUT RECOMMENDATION-FILE.                                     
050600     IF NOT WS-RECOMMEND-FS-OK                                            
050700         DISPLAY 'CSOFPR01 - ERROR OPENING RECOMMENDATION-FILE, '         
050800             'STATUS = ' WS-RECOMMEND-FS                                  
050900         MOVE 16 TO RETURN-CODE                                           
051000         MOVE 'Y' TO CLI-EOF-SW                                           
051100     END-IF.                                                              
051200     OPEN OUTPUT REPORT-FILE.                                             
051300     IF NOT WS-REPORT-FS-OK                                               
051400         DISPLAY 'CSOFPR01 - ERROR OPENING REPORT-FILE, STATUS = '        
051500             WS-REPORT-FS                                                 
051600         MOVE 16 TO RETURN-CODE                                           
051700         MOVE 'Y' TO CLI-EOF-SW                                           
051800     END-IF.                                                              
051900 120-EXIT.                                                                
052000     EXIT.                                                                
052100*----------------------------------------------------------------         
052200 130-PRINT-PAGE-HEADING.                                                  
052300     MOVE WS-TODAY-MM TO RPT-HDR-MM.                                      
052400     MOVE WS-TODAY-DD TO RPT-HDR-DD.                                      
052500     MOVE WS-TODAY-YY TO RPT-HDR-YY.                                      
052600     WRITE RPT-PRINT-LINE FROM WS-RPT-HEADING-1                           
052700         AFTER ADVANCING TOP-OF-FORM.                                     
052800     WRITE RPT-PRINT-LINE FROM WS-RPT-HEADING-1B                          
052900         AFTER ADVANCING 1.                                               
053000     WRITE RPT-PRINT-LINE FROM WS-RPT-HEADING-2                           
053100         AFTER ADVANCING 2.                                               
053200     ADD 1 TO WS-PAGE-NUMBER.                                             
053300     MOVE ZERO TO WS-LINE-COUNT.                                          
053400 130-EXIT.                                                                
053500     EXIT.                                                                
053600*----------------------------------------------------------------         
053700 200-READ-CLIENT-REC.                                                     
053800     READ CLIENT-FILE                                                     
053900         AT END                                                           
054000             MOVE 'Y' TO CLI-EOF-SW                                       
054100         NOT AT END                                                       
054200             ADD 1 TO WS-CLIENTS-READ                                     
054300     END-READ.                                                            
054400 200-EXIT.                                                                
054500     EXIT.                                                                
054600*----------------------------------------------------------------         
054700 300-PROCESS-ONE-CLIENT.                                                  
054800     PERFORM 310-EDIT-CLIENT-FIELDS THRU 310-EXIT.                        
054900     MOVE ZERO TO WS-CLIENT-REC-CT.                                       
055000     PERFORM 315-PRINT-CLIENT-HEADER THRU 315-EXIT.                       
055100     PERFORM 316-TRACE-CLIENT-KEY THRU 316-EXIT.                          
055200     PERFORM 320-EVAL-EXCLUSIVE-GROUP THRU 320-EXIT.                      
055300     PERFORM 330-EVAL-ADDON-RULES THRU 330-EXIT.                          
055400     IF WS-CLIENT-REC-CT = ZERO                                           
055500         PERFORM 350-PRINT-NO-REC-LINE THRU 350-EXIT                      
055600         ADD 1 TO WS-CLIENTS-NO-REC                                       
055700     END-IF.                                                              
055800     PERFORM 200-READ-CLIENT-REC THRU 200-EXIT.                           
055900 300-EXIT.                                                                
056000     EXIT.                                                                
056100*----------------------------------------------------------------         
056200 310-EDIT-CLIENT-FIELDS.                                                  
056300     IF CLI-E5-PROPENSITY IS NOT NUMERIC                                  
056400         MOVE ZERO TO CLI-E5-PROPENSITY                                   
056500     END-IF.                                                              
056600     IF CLI-IDENTITY-MATURITY = SPACES                                    
056700         MOVE 'UNKNOWN   ' TO CLI-IDENTITY-MATURITY                       
056800     ELSE                                                                 
056900         INSPECT CLI-IDENTITY-MATURITY                                    
057000             CONVERTING WS-LOWER-ALPHA TO WS-UPPER-ALPHA                  
057100     END-IF.                                                              
057200     IF CLI-INDUSTRY = SPACES                                             
057300         MOVE 'GENERAL        ' TO CLI-INDUSTRY                           
057400     ELSE                                                                 
057500         INSPECT CLI-INDUSTRY                                             
057600             CONVERTING WS-LOWER-ALPHA TO WS-UPPER-ALPHA                  
057700     END-IF.                                                              
057800     IF CLI-DEFENDER-ACTIVE = SPACE                                       
057900        OR CLI-DEFENDER-ACTIVE IS NOT FLAG-CHARACTERS                     
058000         MOVE 'N' TO CLI-DEFENDER-ACTIVE                                  
058100     END-IF.                                                              
058200     IF CLI-SENTINEL-ACTIVE = SPACE                                       
058300        OR CLI-SENTINEL-ACTIVE IS NOT FLAG-CHARACTERS                     
058400         MOVE 'N' TO CLI-SENTINEL-ACTIVE                                  
058500     END-IF.                                                              
058600     IF CLI-RECENT-INCIDENT = SPACE                                       
058700        OR CLI-RECENT-INCIDENT IS NOT FLAG-CHARACTERS                     
058800         MOVE 'N' TO CLI-RECENT-INCIDENT                                  
058900     END-IF.                                                              
059000     IF CLI-MULTICLOUD = SPACE                                            
059100        OR CLI-MULTICLOUD IS NOT FLAG-CHARACTERS                          
059200         MOVE 'N' TO CLI-MULTICLOUD                                       
059300     END-IF.                                                              
059400 310-EXIT.                                                                
059500     EXIT.                                                                
059600*----------------------------------------------------------------         
059700 315-PRINT-CLIENT-HEADER.                                                 
059800     MOVE CLI-NAME             TO RPT-CLI-NAME.                           
059900     MOVE CLI-E5-PROPENSITY    TO RPT-CLI-PROP.                           
060000     MOVE CLI-IDENTITY-MATURITY TO RPT-CLI-MATURITY.                      
060100     MOVE CLI-INDUSTRY         TO RPT-CLI-INDUSTRY.                       
060200     MOVE CLI-DEFENDER-ACTIVE  TO RPT-CLI-DEF.                            
060300     MOVE CLI-SENTINEL-ACTIVE  TO RPT-CLI-SNT.                            
060400     MOVE CLI-RECENT-INCIDENT  TO RPT-CLI-INC.                            
060500     MOVE CLI-MULTICLOUD       TO RPT-CLI-MC.                             
060600     WRITE RPT-PRINT-LINE FROM WS-RPT-CLIENT-HDR                          
060700         AFTER ADVANCING 2.                                               
060800 315-EXIT.                                                                
060900     EXIT.                                                                
061000*----------------------------------------------------------------         
061100 316-TRACE-CLIENT-KEY.                                                    
061200     IF TRACE-SWITCH-ON                                           SEC-1390
061300         MOVE CLI-ALT-ID-PORTION TO WS-TRACE-MSG                  SEC-1390
061400         DISPLAY 'CSOFPR01 TRACE - CLIENT KEY: ' WS-TRACE-MSG     SEC-1390
061500     END-IF.                                                      SEC-1390
061600 316-EXIT.                                                                
061700     EXIT.                                                                
061800*----------------------------------------------------------------         
061900*    EXCLUSIVE GROUP - AT MOST ONE OF R1-R6 FIRES.  EVALUATE              
062000*    TESTS THE WHEN CLAUSES IN ORDER AND STOPS AT THE FIRST               
062100*    ONE THAT IS TRUE, WHICH IS THE FIRST-MATCH-WINS BEHAVIOR             
062200*    THE RULE BOOK CALLS FOR.  DO NOT REORDER THESE WHEN                  
062300*    CLAUSES - R6 DEPENDS ON R2 HAVING ALREADY TAKEN THE CASE             
062400*    WHERE DEFENDER IS ACTIVE (SEE SEC-1298 ABOVE).                       
062500*----------------------------------------------------------------         
062600 320-EVAL-EXCLUSIVE-GROUP.                                                
062700     EVALUATE TRUE                                                SEC-1298
062800         WHEN CLI-E5-PROPENSITY >= 80                             SEC-1298
062900              AND CLI-SENTINEL-IS-ACTIVE                                  
063000             PERFORM 321-FIRE-RULE-R1 THRU 321-EXIT               SEC-1298
063100         WHEN CLI-E5-PROPENSITY >= 80                             SEC-1298
063200              AND CLI-DEFENDER-IS-ACTIVE                                  
063300              AND NOT CLI-SENTINEL-IS-ACTIVE                              
063400             PERFORM 322-FIRE-RULE-R2 THRU 322-EXIT               SEC-1298
063500         WHEN CLI-E5-PROPENSITY >= 40 AND < 80                    SEC-1298
063600              AND CLI-IDENT-STRONG                                        
063700             PERFORM 323-FIRE-RULE-R3 THRU 323-EXIT               SEC-1298
063800         WHEN CLI-E5-PROPENSITY >= 40 AND < 80                    SEC-1298
063900              AND CLI-IDENT-WEAK                                          
064000             PERFORM 324-FIRE-RULE-R4 THRU 324-EXIT               SEC-1298
064100         WHEN CLI-E5-PROPENSITY < 40                              SEC-1298
064200              AND NOT CLI-DEFENDER-IS-ACTIVE                              
064300              AND NOT CLI-SENTINEL-IS-ACTIVE                              
064400             PERFORM 325-FIRE-RULE-R5 THRU 325-EXIT               SEC-1298
064500         WHEN CLI-E5-PROPENSITY >= 80                             SEC-1298
064600              AND NOT CLI-SENTINEL-IS-ACTIVE                              
064700              AND CLI-IDENT-STRONG                                        
064800             PERFORM 326-FIRE-RULE-R6 THRU 326-EXIT               SEC-1298
064900     END-EVALUATE.                                                SEC-1298
065000 320-EXIT.                                                                
065100     EXIT.                                                                
065200*----------------------------------------------------------------         
065300 321-FIRE-RULE-R1.                                                        
065400     MOVE 'R1 '                 TO WS-CUR-RULE-ID.                        
065500     MOVE WS-R1-OFFER-NAME      TO WS-CUR-OFFER-NAME.                     
065600     MOVE WS-R1-TIMELINE        TO WS-CUR-TIMELINE.                       
065700     MOVE WS-R1-RATIONALE       TO WS-CUR-RATIONALE.                      
065800     MOVE WS-R1-NEXT-STEP-1     TO WS-CUR-NEXT-STEP-1.                    
065900     MOVE WS-R1-NEXT-STEP-2     TO WS-CUR-NEXT-STEP-2.                    
066000     MOVE WS-R1-NEXT-STEP-3     TO WS-CUR-NEXT-STEP-3.                    
066100     ADD 1 TO WS-RULE-CT-R1.                                              
066200     PERFORM 360-WRITE-REC-RECORD THRU 360-EXIT.                          
066300     PERFORM 370-PRINT-DETAIL-LINE THRU 370-EXIT.                         
066400 321-EXIT.                                                                
066500     EXIT.                                                                
066600*----------------------------------------------------------------         
066700 322-FIRE-RULE-R2.                                                        
066800     MOVE 'R2 '                 TO WS-CUR-RULE-ID.                        
066900     MOVE WS-R2-OFFER-NAME      TO WS-CUR-OFFER-NAME.                     
067000     MOVE WS-R2-TIMELINE        TO WS-CUR-TIMELINE.                       
067100     MOVE WS-R2-RATIONALE       TO WS-CUR-RATIONALE.                      
067200     MOVE WS-R2-NEXT-STEP-1     TO WS-CUR-NEXT-STEP-1.                    
067300     MOVE WS-R2-NEXT-STEP-2     TO WS-CUR-NEXT-STEP-2.                    
067400     MOVE WS-R2-NEXT-STEP-3     TO WS-CUR-NEXT-STEP-3.                    
067500     ADD 1 TO WS-RULE-CT-R2.                                              
067600     PERFORM 360-WRITE-REC-RECORD THRU 360-EXIT.                          
067700     PERFORM 370-PRINT-DETAIL-LINE THRU 370-EXIT.                         
067800 322-EXIT.                                                                
067900     EXIT.                                                                
068000*----------------------------------------------------------------         
068100 323-FIRE-RULE-R3.                                                        
068200     MOVE 'R3 '                 TO WS-CUR-RULE-ID.                        
068300     MOVE WS-R3-OFFER-NAME      TO WS-CUR-OFFER-NAME.                     
068400     MOVE WS-R3-TIMELINE        TO WS-CUR-TIMELINE.                       
068500     MOVE WS-R3-RATIONALE       TO WS-CUR-RATIONALE.                      
068600     MOVE WS-R3-NEXT-STEP-1     TO WS-CUR-NEXT-STEP-1.                    
068700     MOVE WS-R3-NEXT-STEP-2     TO WS-CUR-NEXT-STEP-2.                    
068800     MOVE WS-R3-NEXT-STEP-3     TO WS-CUR-NEXT-STEP-3.                    
068900     ADD 1 TO WS-RULE-CT-R3.                                              
069000     PERFORM 360-WRITE-REC-RECORD THRU 360-EXIT.                          
069100     PERFORM 370-PRINT-DETAIL-LINE THRU 370-EXIT.                         
069200 323-EXIT.                                                                
069300     EXIT.                                                                
069400*----------------------------------------------------------------         
069500 324-FIRE-RULE-R4.                                                        
069600     MOVE 'R4 '                 TO WS-CUR-RULE-ID.                        
069700     MOVE WS-R4-OFFER-NAME      TO WS-CUR-OFFER-NAME.                     
069800     MOVE WS-R4-TIMELINE        TO WS-CUR-TIMELINE.                       
069900     MOVE WS-R4-RATIONALE       TO WS-CUR-RATIONALE.                      
070000     MOVE WS-R4-NEXT-STEP-1     TO WS-CUR-NEXT-STEP-1.                    
070100     MOVE WS-R4-NEXT-STEP-2     TO WS-CUR-NEXT-STEP-2.                    
070200     MOVE WS-R4-NEXT-STEP-3     TO WS-CUR-NEXT-STEP-3.                    
070300     ADD 1 TO WS-RULE-CT-R4.                                              
070400     PERFORM 360-WRITE-REC-RECORD THRU 360-EXIT.                          
070500     PERFORM 370-PRINT-DETAIL-LINE THRU 370-EXIT.                         
070600 324-EXIT.                                                                
070700     EXIT.                                                                
070800*----------------------------------------------------------------         
070900 325-FIRE-RULE-R5.                                                        
071000     MOVE 'R5 '                 TO WS-CUR-RULE-ID.                        
071100     MOVE WS-R5-OFFER-NAME      TO WS-CUR-OFFER-NAME.                     
071200     MOVE WS-R5-TIMELINE        TO WS-CUR-TIMELINE.                       
071300     MOVE WS-R5-RATIONALE       TO WS-CUR-RATIONALE.                      
071400     MOVE WS-R5-NEXT-STEP-1     TO WS-CUR-NEXT-STEP-1.                    
071500     MOVE WS-R5-NEXT-STEP-2     TO WS-CUR-NEXT-STEP-2.                    
071600     MOVE WS-R5-NEXT-STEP-3     TO WS-CUR-NEXT-STEP-3.                    
071700     ADD 1 TO WS-RULE-CT-R5.                                              
071800     PERFORM 360-WRITE-REC-RECORD THRU 360-EXIT.                          
071900     PERFORM 370-PRINT-DETAIL-LINE THRU 370-EXIT.                         
072000 325-EXIT.                                                                
072100     EXIT.                                                                
072200*----------------------------------------------------------------         
072300 326-FIRE-RULE-R6.                                                        
072400     MOVE 'R6 '                 TO WS-CUR-RULE-ID.                        
072500     MOVE WS-R6-OFFER-NAME      TO WS-CUR-OFFER-NAME.                     
072600     MOVE WS-R6-TIMELINE        TO WS-CUR-TIMELINE.                       
072700     MOVE WS-R6-RATIONALE       TO WS-CUR-RATIONALE.                      
072800     MOVE WS-R6-NEXT-STEP-1     TO WS-CUR-NEXT-STEP-1.                    
072900     MOVE WS-R6-NEXT-STEP-2     TO WS-CUR-NEXT-STEP-2.                    
073000     MOVE WS-R6-NEXT-STEP-3     TO WS-CUR-NEXT-STEP-3.                    
073100     ADD 1 TO WS-RULE-CT-R6.                                              
073200     PERFORM 360-WRITE-REC-RECORD THRU 360-EXIT.                          
073300     PERFORM 370-PRINT-DETAIL-LINE THRU 370-EXIT.                         
073400 326-EXIT.                                                                
073500     EXIT.                                                                
073600*----------------------------------------------------------------         
073700*    ADD-ON RULES - EACH IS INDEPENDENT OF THE EXCLUSIVE GROUP            
073800*    AND OF EACH OTHER.  EVALUATED IN RULE-BOOK ORDER R7, R9,             
073900*    R10 REGARDLESS OF WHAT FIRED ABOVE.                                  
074000*----------------------------------------------------------------         
074100 330-EVAL-ADDON-RULES.                                                    
074200     IF CLI-INDUSTRY-REGULATED                                    SEC-1204
074300         PERFORM 331-FIRE-RULE-R7 THRU 331-EXIT                   SEC-1204
074400     END-IF.                                                      SEC-1204
074500     IF CLI-RECENT-INCID-YES                                      SEC-1204
074600        AND CLI-E5-PROPENSITY < 60                                        
074700         PERFORM 332-FIRE-RULE-R9 THRU 332-EXIT                   SEC-1204
074800     END-IF.                                                      SEC-1204
074900     IF CLI-MULTICLOUD-YES                                        SEC-1204
075000        AND CLI-E5-PROPENSITY >= 60                                       
075100         PERFORM 333-FIRE-RULE-R10 THRU 333-EXIT                  SEC-1204
075200     END-IF.                                                      SEC-1204
075300 330-EXIT.                                                                
075400     EXIT.                                                                
075500*----------------------------------------------------------------         
075600 331-FIRE-RULE-R7.                                                        
075700     MOVE 'R7 '                 TO WS-CUR-RULE-ID.                SEC-1204
075800     MOVE WS-R7-OFFER-NAME      TO WS-CUR-OFFER-NAME.             SEC-1204
075900     MOVE WS-R7-TIMELINE        TO WS-CUR-TIMELINE.               SEC-1204
076000     MOVE WS-R7-RATIONALE       TO WS-CUR-RATIONALE.              SEC-1204
076100     MOVE WS-R7-NEXT-STEP-1     TO WS-CUR-NEXT-STEP-1.            SEC-1204
076200     MOVE WS-R7-NEXT-STEP-2     TO WS-CUR-NEXT-STEP-2.            SEC-1204
076300     MOVE WS-R7-NEXT-STEP-3     TO WS-CUR-NEXT-STEP-3.            SEC-1204
076400     ADD 1 TO WS-RULE-CT-R7.                                              
076500     PERFORM 360-WRITE-REC-RECORD THRU 360-EXIT.                  SEC-1204
076600     PERFORM 370-PRINT-DETAIL-LINE THRU 370-EXIT.                 SEC-1204
076700 331-EXIT.                                                                
076800     EXIT.                                                                
076900*----------------------------------------------------------------         
077000 332-FIRE-RULE-R9.                                                        
077100     MOVE 'R9 '                 TO WS-CUR-RULE-ID.                SEC-1204
077200     MOVE WS-R9-OFFER-NAME      TO WS-CUR-OFFER-NAME.             SEC-1204
077300     MOVE WS-R9-TIMELINE        TO WS-CUR-TIMELINE.               SEC-1204
077400     MOVE WS-R9-RATIONALE       TO WS-CUR-RATIONALE.              SEC-1204
077500     MOVE WS-R9-NEXT-STEP-1     TO WS-CUR-NEXT-STEP-1.            SEC-1204
077600     MOVE WS-R9-NEXT-STEP-2     TO WS-CUR-NEXT-STEP-2.            SEC-1204
077700     MOVE WS-R9-NEXT-STEP-3     TO WS-CUR-NEXT-STEP-3.            SEC-1204
077800     ADD 1 TO WS-RULE-CT-R9.                                              
077900     PERFORM 360-WRITE-REC-RECORD THRU 360-EXIT.                  SEC-1204
078000     PERFORM 370-PRINT-DETAIL-LINE THRU 370-EXIT.                 SEC-1204
078100 332-EXIT.                                                                
078200     EXIT.                                                                
078300*----------------------------------------------------------------         
078400 333-FIRE-RULE-R10.                                                       
078500     MOVE 'R10'                 TO WS-CUR-RULE-ID.                SEC-1204
078600     MOVE WS-R10-OFFER-NAME     TO WS-CUR-OFFER-NAME.             SEC-1204
078700     MOVE WS-R10-TIMELINE       TO WS-CUR-TIMELINE.               SEC-1204
078800     MOVE WS-R10-RATIONALE      TO WS-CUR-RATIONALE.              SEC-1204
078900     MOVE WS-R10-NEXT-STEP-1    TO WS-CUR-NEXT-STEP-1.            SEC-1204
079000     MOVE WS-R10-NEXT-STEP-2    TO WS-CUR-NEXT-STEP-2.            SEC-1204
079100     MOVE WS-R10-NEXT-STEP-3    TO WS-CUR-NEXT-STEP-3.            SEC-1204
079200     ADD 1 TO WS-RULE-CT-R10.                                             
079300     PERFORM 360-WRITE-REC-RECORD THRU 360-EXIT.                  SEC-1204
079400     PERFORM 370-PRINT-DETAIL-LINE THRU 370-EXIT.                 SEC-1204
079500 333-EXIT.                                                                
079600     EXIT.                                                                
079700*----------------------------------------------------------------         
079800 350-PRINT-NO-REC-LINE.                                                   
079900     WRITE RPT-PRINT-LINE FROM WS-RPT-NO-REC-LINE                 SEC-1340
080000         AFTER ADVANCING 1.                                               
080100 350-EXIT.                                                                
080200     EXIT.                                                                
080300*----------------------------------------------------------------         
080400 360-WRITE-REC-RECORD.                                                    
080500     MOVE CLI-NAME             TO REC-CLIENT-NAME.                        
080600     MOVE WS-CUR-RULE-ID       TO REC-RULE-ID.                            
080700     MOVE WS-CUR-OFFER-NAME    TO REC-OFFER-NAME.                         
080800     MOVE WS-CUR-TIMELINE      TO REC-TIMELINE.                           
080900     MOVE WS-CUR-RATIONALE     TO REC-RATIONALE.                          
081000     MOVE WS-CUR-NEXT-STEP-1   TO REC-NEXT-STEP-1.                        
081100     MOVE WS-CUR-NEXT-STEP-2   TO REC-NEXT-STEP-2.                        
081200     MOVE WS-CUR-NEXT-STEP-3   TO REC-NEXT-STEP-3.                        
081300     WRITE REC-RECORD-OUT.                                                
081400     IF TRACE-SWITCH-ON                                           SEC-1390
081500         DISPLAY 'CSOFPR01 TRACE - REC WRITTEN, KEY: '            SEC-1390
081600             REC-KEY-PORTION                                      SEC-1390
081700     END-IF.                                                              
081800     ADD 1 TO WS-CLIENT-REC-CT.                                           
081900     ADD 1 TO WS-RECS-WRITTEN.                                            
082000 360-EXIT.                                                                
082100     EXIT.                                                                
082200*----------------------------------------------------------------         
082300 370-PRINT-DETAIL-LINE.                                                   
082400     MOVE WS-CUR-RULE-ID       TO RPT-DET-RULE-ID.                        
082500     MOVE WS-CUR-OFFER-NAME    TO RPT-DET-OFFER.                          
082600     MOVE WS-CUR-TIMELINE      TO RPT-DET-TIMELINE.                       
082700     WRITE RPT-PRINT-LINE FROM WS-RPT-DETAIL-LINE                         
082800         AFTER ADVANCING 1.                                               
082900 370-EXIT.                                                                
083000     EXIT.                                                                
083100*----------------------------------------------------------------         
083200*    END-OF-RUN TOTALS BLOCK.  ONE SUMMARY LINE PER GRAND TOTAL           
083300*    AND ONE DETAIL LINE PER RULE, IN RULE-BOOK ORDER.  WRITTEN           
083400*    STRAIGHT-LINE RATHER THAN TABLE-DRIVEN, MATCHING THE REST            
083500*    OF THE SALES SUPPORT SUITE'S REPORTING STYLE.                        
083600*----------------------------------------------------------------         
083700 800-PRINT-TOTALS.                                                        
083800     MOVE 'CLIENTS PROCESSED'            TO RPT-TOT-SUM-LABEL.            
083900     MOVE WS-CLIENTS-READ                TO RPT-TOT-SUM-CT.               
084000     WRITE RPT-PRINT-LINE FROM WS-RPT-TOT-SUMMARY-LINE                    
084100         AFTER ADVANCING 3.                                               
084200*                                                                         
084300     MOVE 'CLIENTS WITH NO RECOMMENDATION' TO RPT-TOT-SUM-LABEL.          
084400     MOVE WS-CLIENTS-NO-REC              TO RPT-TOT-SUM-CT.               
084500     WRITE RPT-PRINT-LINE FROM WS-RPT-TOT-SUMMARY-LINE                    
084600         AFTER ADVANCING 1.                                               
084700*                                                                         
084800     MOVE 'TOTAL RECOMMENDATIONS WRITTEN' TO RPT-TOT-SUM-LABEL.           
084900     MOVE WS-RECS-WRITTEN                TO RPT-TOT-SUM-CT.               
085000     WRITE RPT-PRINT-LINE FROM WS-RPT-TOT-SUMMARY-LINE                    
085100         AFTER ADVANCING 1.                                               
085200*                                                                         
085300     MOVE 'RULE R1'   TO RPT-TOT-RULE-LABEL.                              
085400     MOVE WS-RULE-CT-R1  TO RPT-TOT-RULE-CT.                              
085500     WRITE RPT-PRINT-LINE FROM WS-RPT-RULE-TOTAL-LINE                     
085600         AFTER ADVANCING 2.                                               
085700*                                                                         
085800     MOVE 'RULE R2'   TO RPT-TOT-RULE-LABEL.                              
085900     MOVE WS-RULE-CT-R2  TO RPT-TOT-RULE-CT.                              
086000     WRITE RPT-PRINT-LINE FROM WS-RPT-RULE-TOTAL-LINE                     
086100         AFTER ADVANCING 1.                                               
086200*                                                                         
086300     MOVE 'RULE R3'   TO RPT-TOT-RULE-LABEL.                              
086400     MOVE WS-RULE-CT-R3  TO RPT-TOT-RULE-CT.                              
086500     WRITE RPT-PRINT-LINE FROM WS-RPT-RULE-TOTAL-LINE                     
086600         AFTER ADVANCING 1.                                               
086700*                                                                         
086800     MOVE 'RULE R4'   TO RPT-TOT-RULE-LABEL.                              
086900     MOVE WS-RULE-CT-R4  TO RPT-TOT-RULE-CT.                              
087000     WRITE RPT-PRINT-LINE FROM WS-RPT-RULE-TOTAL-LINE                     
087100         AFTER ADVANCING 1.                                               
087200*                                                                         
087300     MOVE 'RULE R5'   TO RPT-TOT-RULE-LABEL.                              
087400     MOVE WS-RULE-CT-R5  TO RPT-TOT-RULE-CT.                              
087500     WRITE RPT-PRINT-LINE FROM WS-RPT-RULE-TOTAL-LINE                     
087600         AFTER ADVANCING 1.                                               
087700*                                                                         
087800     MOVE 'RULE R6'   TO RPT-TOT-RULE-LABEL.                              
087900     MOVE WS-RULE-CT-R6  TO RPT-TOT-RULE-CT.                              
088000     WRITE RPT-PRINT-LINE FROM WS-RPT-RULE-TOTAL-LINE                     
088100         AFTER ADVANCING 1.                                               
088200*                                                                         
088300     MOVE 'RULE R7'   TO RPT-TOT-RULE-LABEL.                              
088400     MOVE WS-RULE-CT-R7  TO RPT-TOT-RULE-CT.                              
088500     WRITE RPT-PRINT-LINE FROM WS-RPT-RULE-TOTAL-LINE                     
088600         AFTER ADVANCING 1.                                               
088700*                                                                         
088800     MOVE 'RULE R9'   TO RPT-TOT-RULE-LABEL.                              
088900     MOVE WS-RULE-CT-R9  TO RPT-TOT-RULE-CT.                              
089000     WRITE RPT-PRINT-LINE FROM WS-RPT-RULE-TOTAL-LINE                     
089100         AFTER ADVANCING 1.                                               
089200*                                                                         
089300     MOVE 'RULE R10'  TO RPT-TOT-RULE-LABEL.                              
089400     MOVE WS-RULE-CT-R10 TO RPT-TOT-RULE-CT.                              
089500     WRITE RPT-PRINT-LINE FROM WS-RPT-RULE-TOTAL-LINE                     
089600         AFTER ADVANCING 1.                                               
089700 800-EXIT.                                                                
089800     EXIT.                                                                
089900*----------------------------------------------------------------         
090000 900-TERMINATE.                                                           
090100     CLOSE CLIENT-FILE                                                    
090200           RECOMMENDATION-FILE                                            
090300           REPORT-FILE.                                                   
090400 900-EXIT.                                                                
090500     EXIT.                                                                
